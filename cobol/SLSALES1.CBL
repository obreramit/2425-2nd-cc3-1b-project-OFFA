000100*SLSALES1.CBL -- FILE-CONTROL entry for the append-only sales log.
000110*
000120*Change log
000130*  07/01/15  RFT  Original, split out of STKMNT01 per house practice
000140*                 of one SL-xxx per SELECT (CR-1008).
000150*  09/05/03  RFT  Added WS-SALES-FILE-STATUS for the Day-17 reports.
000160*
000170     SELECT SALES-HISTORY-FILE ASSIGN TO "SALESHST"
000180         ORGANIZATION IS LINE SEQUENTIAL
000190         FILE STATUS IS WS-SALES-FILE-STATUS.
