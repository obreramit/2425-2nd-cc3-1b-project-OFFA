000100*STKVIEW2.CBL
000110*----------------------------------------------------------------
000120*        RETAIL STOCK CONTROL SYSTEM -- VIEW / SEARCH / FILTER
000130*----------------------------------------------------------------
000140*CALLed from STKMNT01's menu picks 1, 2, and 3.  One linkage
000150*parameter (LK-MODE) tells this program whether to list every
000160*item, search on a piece of the item name, or filter to one
000170*category; the second (LK-SEARCH-TEXT) carries the search text or
000180*category when needed.  The stock table itself is never copied --
000190*it comes in by reference on the CALL, the same way VNINNM03 used
000200*to take the vendor table from VNDMNT04 instead of re-reading the
000210*vendor file itself.
000220*----------------------------------------------------------------
000230 IDENTIFICATION DIVISION.
000240 PROGRAM-ID. STKVIEW2.
000250 AUTHOR. R F TURLEY.
000260 INSTALLATION. RETAIL SYSTEMS GROUP.
000270 DATE-WRITTEN. 07/03/01.
000280 DATE-COMPILED.
000290 SECURITY.  COMPANY CONFIDENTIAL -- RUN FROM OPERATIONS ONLY.
000300*----------------------------------------------------------------
000310*CHANGE LOG
000320*  07/03/01  RFT  CR-1025  Original program, split out of STKMNT01
000330*                          so VIEW-MODE, SEARCH-MODE, and FILTER-
000340*                          MODE share one listing paragraph.
000350*  07/03/06  RFT  CR-1025  Low-stock flag added to the listing --
000360*                          ITEM-QUANTITY LESS THAN OR EQUAL TO
000370*                          ITEM-MIN-STOCK prints "*LOW*" in the
000380*                          flag column.  Put up as a computed
000390*                          switch, not an 88 on the comparison --
000400*                          you can't 88 two data names together.
000410*  07/03/12  RFT  CR-1028  Category filter now matches "All" (any
000420*                          case) as well as a blank entry, after
000430*                          two operators typed it two different
000440*                          ways in the same afternoon.
000450*  09/05/20  JKL  CR-1041  Confirmed SEARCH-MODE's match is a
000460*                          sub-string test, not an exact match --
000470*                          no code change, comment only.
000480*----------------------------------------------------------------
000490 ENVIRONMENT DIVISION.
000500 CONFIGURATION SECTION.
000510 SOURCE-COMPUTER.  IBM-370.
000520 OBJECT-COMPUTER.  IBM-370.
000530 SPECIAL-NAMES.
000540     CONSOLE IS CRT.
000550
000560 DATA DIVISION.
000570 WORKING-STORAGE SECTION.
000580
000590     COPY "WSCASE01.CBL".
000600
000610 77  WS-LIST-IX                    PIC 9(05) COMP VALUE ZERO.
000620 77  WS-LIST-COUNT                 PIC 9(05) COMP VALUE ZERO.
000630 77  WS-SUBSTRING-TALLY             PIC 9(05) COMP VALUE ZERO.
000640 77  WS-SEARCH-TEXT-LEN              PIC 9(02) COMP VALUE ZERO.
000650
000660 77  WS-LOW-STOCK-SW                PIC X VALUE "N".
000670     88  ITEM-IS-LOW-STOCK          VALUE "Y".
000680
000690 77  WS-FLAG-COLUMN                 PIC X(06) VALUE SPACES.
000700
000710 77  WS-MATCH-SW                    PIC X VALUE "N".
000720     88  ENTRY-IS-A-MATCH           VALUE "Y".
000730
000740 77  WS-UPPER-SEARCH-TEXT           PIC X(30) VALUE SPACES.
000750 77  WS-UPPER-ITEM-NAME             PIC X(30) VALUE SPACES.
000760 77  WS-UPPER-CATEGORY              PIC X(15) VALUE SPACES.
000770 77  WS-UPPER-FILTER-TEXT           PIC X(15) VALUE SPACES.
000780
000790*----------------------------------------------------------------
000800*DISPLAY LINE -- one line per item, heading line above it.  Three
000810*REDEFINES break the one print area into the pieces each column
000820*needs, the way the old vendor listing report laid its line out.
000830*----------------------------------------------------------------
000840 01  WS-PRINT-LINE                  PIC X(80) VALUE SPACES.
000850 01  WS-PRINT-LINE-NAME REDEFINES WS-PRINT-LINE.
000860     05  WPL-NAME                   PIC X(30).
000870     05  FILLER                     PIC X(50).
000880 01  WS-PRINT-LINE-QTY REDEFINES WS-PRINT-LINE.
000890     05  FILLER                     PIC X(32).
000900     05  WPL-QTY                    PIC ZZZ,ZZ9.
000910     05  FILLER                     PIC X(41).
000920 01  WS-PRINT-LINE-PRICE REDEFINES WS-PRINT-LINE.
000930     05  FILLER                     PIC X(44).
000940     05  WPL-PRICE                  PIC $$$,$$9.99.
000950     05  FILLER                     PIC X(26).
000960
000970*----------------------------------------------------------------
000980 LINKAGE SECTION.
000990
001000 01  LK-MODE                        PIC X(07).
001010 01  LK-SEARCH-TEXT                 PIC X(30).
001020
001030 01  LK-STOCK-TABLE.
001040     05  LK-STOCK-ENTRY             OCCURS 500 TIMES.
001050         10  LK-S-NAME              PIC X(30).
001060         10  LK-S-QUANTITY          PIC 9(07).
001070         10  LK-S-SOLD              PIC 9(07).
001080         10  LK-S-PRICE             PIC S9(07)V99.
001090         10  LK-S-MIN-STOCK         PIC 9(07).
001100         10  LK-S-CATEGORY          PIC X(15).
001110         10  LK-S-LAST-UPDATED      PIC X(19).
001120
001130 77  LK-STOCK-COUNT                 PIC 9(05) COMP.
001140
001150*----------------------------------------------------------------
001160 PROCEDURE DIVISION USING LK-MODE, LK-SEARCH-TEXT,
001170                          LK-STOCK-TABLE, LK-STOCK-COUNT.
001180
001190 PROGRAM-BEGIN.
001200     PERFORM UPPERCASE-THE-SEARCH-TEXT.
001210     PERFORM DISPLAY-THE-HEADING.
001220     PERFORM LIST-ONE-STOCK-ENTRY
001230         VARYING WS-LIST-IX FROM 1 BY 1
001240         UNTIL WS-LIST-IX > LK-STOCK-COUNT.
001250     PERFORM DISPLAY-THE-TOTAL-LINE.
001260     GOBACK.
001270
001280 UPPERCASE-THE-SEARCH-TEXT.
001290     MOVE LK-SEARCH-TEXT TO WS-UPPER-SEARCH-TEXT.
001300     INSPECT WS-UPPER-SEARCH-TEXT
001310         CONVERTING LOWER-ALPHA TO UPPER-ALPHA.
001320     MOVE ZERO TO WS-SEARCH-TEXT-LEN.
001330     INSPECT WS-UPPER-SEARCH-TEXT
001340         TALLYING WS-SEARCH-TEXT-LEN FOR CHARACTERS
001350             BEFORE INITIAL SPACE.
001360
001370 DISPLAY-THE-HEADING.
001380     DISPLAY " ".
001390     IF LK-MODE = "ALL    "
001400         DISPLAY "STOCK LISTING -- ALL ITEMS"
001410     ELSE
001420     IF LK-MODE = "SEARCH "
001430         DISPLAY "STOCK LISTING -- SEARCH ON: " LK-SEARCH-TEXT
001440     ELSE
001450         DISPLAY "STOCK LISTING -- CATEGORY: " LK-SEARCH-TEXT.
001460     DISPLAY "ITEM NAME                      QUANTITY    "
001470             "PRICE       FLAG".
001480     MOVE ZERO TO WS-LIST-COUNT.
001490
001500 LIST-ONE-STOCK-ENTRY.
001510     PERFORM DECIDE-IF-ENTRY-MATCHES.
001520     IF ENTRY-IS-A-MATCH
001530         PERFORM SET-LOW-STOCK-FLAG
001540         PERFORM PRINT-ONE-STOCK-LINE
001550         ADD 1 TO WS-LIST-COUNT.
001560
001570 DECIDE-IF-ENTRY-MATCHES.
001580     MOVE "Y" TO WS-MATCH-SW.
001590     IF LK-MODE = "SEARCH "
001600         PERFORM SCAN-ITEM-NAME-FOR-SUBSTRING
001610     ELSE
001620     IF LK-MODE = "FILTER "
001630         MOVE LK-SEARCH-TEXT TO WS-UPPER-FILTER-TEXT
001640         INSPECT WS-UPPER-FILTER-TEXT
001650             CONVERTING LOWER-ALPHA TO UPPER-ALPHA
001660         MOVE LK-S-CATEGORY (WS-LIST-IX) TO WS-UPPER-CATEGORY
001670         INSPECT WS-UPPER-CATEGORY
001680             CONVERTING LOWER-ALPHA TO UPPER-ALPHA
001690         IF WS-UPPER-FILTER-TEXT = "ALL"
001700             MOVE "Y" TO WS-MATCH-SW
001710         ELSE
001720         IF WS-UPPER-CATEGORY NOT = WS-UPPER-FILTER-TEXT
001730             MOVE "N" TO WS-MATCH-SW.
001740
001750*    Sub-string test -- TALLYING FOR ALL counts how many times the
001760*    search text occurs inside the (upper-cased) item name; zero
001770*    occurrences means no match.  Picked over UNSTRING because the
001780*    search text's own length varies and TALLYING does not care.
001790 SCAN-ITEM-NAME-FOR-SUBSTRING.
001800     MOVE ZERO TO WS-SUBSTRING-TALLY.
001810     MOVE LK-S-NAME (WS-LIST-IX) TO WS-UPPER-ITEM-NAME.
001820     INSPECT WS-UPPER-ITEM-NAME
001830         CONVERTING LOWER-ALPHA TO UPPER-ALPHA.
001840     IF WS-SEARCH-TEXT-LEN = ZERO
001850         MOVE "Y" TO WS-MATCH-SW
001860     ELSE
001870         MOVE "N" TO WS-MATCH-SW
001880         INSPECT WS-UPPER-ITEM-NAME
001890             TALLYING WS-SUBSTRING-TALLY FOR ALL
001900             WS-UPPER-SEARCH-TEXT (1:WS-SEARCH-TEXT-LEN)
001910         IF WS-SUBSTRING-TALLY > ZERO
001920             MOVE "Y" TO WS-MATCH-SW.
001930
001940 SET-LOW-STOCK-FLAG.
001950     MOVE "N" TO WS-LOW-STOCK-SW.
001960     MOVE SPACES TO WS-FLAG-COLUMN.
001970     IF LK-S-QUANTITY (WS-LIST-IX) <= LK-S-MIN-STOCK (WS-LIST-IX)
001980         MOVE "Y" TO WS-LOW-STOCK-SW
001990         MOVE "*LOW*" TO WS-FLAG-COLUMN.
002000
002010 PRINT-ONE-STOCK-LINE.
002020     MOVE SPACES TO WS-PRINT-LINE.
002030     MOVE LK-S-NAME (WS-LIST-IX)  TO WPL-NAME.
002040     MOVE LK-S-QUANTITY (WS-LIST-IX) TO WPL-QTY.
002050     MOVE LK-S-PRICE (WS-LIST-IX) TO WPL-PRICE.
002060     DISPLAY WPL-NAME " " WPL-QTY "   " WPL-PRICE "   "
002070             WS-FLAG-COLUMN.
002080
002090 DISPLAY-THE-TOTAL-LINE.
002100     DISPLAY " ".
002110     DISPLAY WS-LIST-COUNT " ITEM(S) LISTED.".
