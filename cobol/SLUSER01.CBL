000100*SLUSER01.CBL -- FILE-CONTROL entry for the operator credential file.
000110*
000120*Change log
000130*  07/01/15  RFT  Original, split out of STKMNT01 per house practice
000140*                 of one SL-xxx per SELECT (CR-1008).
000150*
000160     SELECT USER-FILE ASSIGN TO "USERFILE"
000170         ORGANIZATION IS LINE SEQUENTIAL
000180         FILE STATUS IS WS-USER-FILE-STATUS.
