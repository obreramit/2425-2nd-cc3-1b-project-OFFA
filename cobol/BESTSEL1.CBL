000100*BESTSEL1.CBL
000110*----------------------------------------------------------------
000120*        RETAIL STOCK CONTROL SYSTEM -- BEST SELLERS REPORT
000130*----------------------------------------------------------------
000140*CALLed from STKMNT01's menu pick 5, open to both roles.  Ranks
000150*every stock item by ITEM-SOLD descending and prints the top
000160*three.  Ties keep the order they held on the stock table (the
000170*SORT verb is stable on equal keys the same way the old BLBYVN02
000180*billing sort was -- records that compare equal come out in the
000190*order SORT-FILE received them), so SORT-SEQ is carried as a
000200*minor ascending key purely to guarantee that.
000210*----------------------------------------------------------------
000220 IDENTIFICATION DIVISION.
000230 PROGRAM-ID. BESTSEL1.
000240 AUTHOR. R F TURLEY.
000250 INSTALLATION. RETAIL SYSTEMS GROUP.
000260 DATE-WRITTEN. 07/03/01.
000270 DATE-COMPILED.
000280 SECURITY.  COMPANY CONFIDENTIAL -- RUN FROM OPERATIONS ONLY.
000290*----------------------------------------------------------------
000300*CHANGE LOG
000310*  07/03/01  RFT  CR-1025  Original program, split out of STKMNT01
000320*                          along with STKVIEW2.
000330*  07/03/08  RFT  CR-1025  Added SORT-SEQ as the minor key after
000340*                          two items tied on ITEM-SOLD printed in
000350*                          a different order on the second run --
000360*                          SORT is only stable within a run, not
000370*                          across runs, once the table order
000380*                          itself can change.
000390*  09/06/02  JKL  CR-1048  Report now shows revenue-to-date
000400*                          (ITEM-SOLD * ITEM-PRICE) alongside the
000410*                          units-sold column, per Finance request.
000415*  10/02/18  RFT  CR-1059  Backed out the revenue-to-date column --
000416*                          Finance's request was never signed off
000417*                          by Merchandising and the report spec
000418*                          calls for on-hand QUANTITY here, not a
000419*                          dollar figure.  SW-QUANTITY was already
000420*                          coming across on the sort record but
000421*                          nothing used it; it is now the QUANTITY
000422*                          column.  Revenue belongs on the Sales
000423*                          Report (SALRPT1), not here.
000424*----------------------------------------------------------------
000430 ENVIRONMENT DIVISION.
000440 CONFIGURATION SECTION.
000450 SOURCE-COMPUTER.  IBM-370.
000460 OBJECT-COMPUTER.  IBM-370.
000470 SPECIAL-NAMES.
000480     CONSOLE IS CRT.
000490     C01 IS TOP-OF-FORM.
000500
000510 INPUT-OUTPUT SECTION.
000520 FILE-CONTROL.
000530     SELECT SORT-WORK-FILE ASSIGN TO "SRTWORK1".
000540
000550 DATA DIVISION.
000560 FILE SECTION.
000570
000580 SD  SORT-WORK-FILE.
000590 01  SORT-WORK-RECORD.
000600     05  SW-SOLD                    PIC 9(07).
000610     05  SW-SEQ                     PIC 9(05).
000620     05  SW-NAME                    PIC X(30).
000630     05  SW-QUANTITY                PIC 9(07).
000640     05  SW-PRICE                   PIC S9(07)V99.
000650
000660*    Byte-for-byte alternate view of the sort key pair, so a
000670*    ranking paragraph can treat SOLD and SEQ as one combined
000680*    tie-break value if it ever needs to (not used today, kept
000690*    from the BLBYVN02 control-break copybook this was modeled
000700*    on, where the combined key view earns its keep).
000710 01  SORT-WORK-KEY-VIEW REDEFINES SORT-WORK-RECORD.
000720     05  SWK-COMBINED-KEY            PIC 9(12).
000730     05  FILLER                      PIC X(46).
000740
000750 WORKING-STORAGE SECTION.
000760
000770 77  WS-LIST-IX                     PIC 9(05) COMP VALUE ZERO.
000780 77  WS-RANK-COUNT                  PIC 9(05) COMP VALUE ZERO.
000800 77  MAX-RANK-LINES                 PIC 9(02) COMP VALUE 3.
000810
000820 01  WS-PRINT-LINE                  PIC X(80) VALUE SPACES.
000830 01  WS-PRINT-LINE-RANK REDEFINES WS-PRINT-LINE.
000840     05  WPL-RANK                   PIC Z9.
000850     05  FILLER                     PIC X(02).
000860     05  WPL-NAME                   PIC X(30).
000862     05  FILLER                     PIC X(02).
000864     05  WPL-QTY                    PIC ZZZ,ZZ9.
000870     05  WPL-SOLD                   PIC ZZZ,ZZ9.
000880     05  FILLER                     PIC X(30).
000910
000920*    Alternate view of the same print area for the closing total
000930*    line -- "N ITEM(S) RANKED" -- same shop habit as STKVIEW2's
000940*    single print area serving both the data line and its own
000950*    closing count line.
000960 01  WS-PRINT-LINE-FOOTER REDEFINES WS-PRINT-LINE.
000970     05  WPLF-COUNT                 PIC ZZ9.
000980     05  FILLER                     PIC X(77).
000990
001000*----------------------------------------------------------------
001010 LINKAGE SECTION.
001020
001030 01  LK-STOCK-TABLE.
001040     05  LK-STOCK-ENTRY              OCCURS 500 TIMES.
001050         10  LK-S-NAME               PIC X(30).
001060         10  LK-S-QUANTITY           PIC 9(07).
001070         10  LK-S-SOLD               PIC 9(07).
001080         10  LK-S-PRICE              PIC S9(07)V99.
001090         10  LK-S-MIN-STOCK          PIC 9(07).
001100         10  LK-S-CATEGORY           PIC X(15).
001110         10  LK-S-LAST-UPDATED       PIC X(19).
001120
001130 77  LK-STOCK-COUNT                  PIC 9(05) COMP.
001140
001150*----------------------------------------------------------------
001160 PROCEDURE DIVISION USING LK-STOCK-TABLE, LK-STOCK-COUNT.
001170
001180 PROGRAM-BEGIN.
001190     SORT SORT-WORK-FILE
001200         ON DESCENDING KEY SW-SOLD
001210         ON ASCENDING KEY SW-SEQ
001220         INPUT PROCEDURE IS BUILD-SORT-WORK-FILE
001230         OUTPUT PROCEDURE IS PRINT-THE-RANKING.
001240     GOBACK.
001250
001260 BUILD-SORT-WORK-FILE.
001270     PERFORM RELEASE-ONE-SORT-RECORD
001280         VARYING WS-LIST-IX FROM 1 BY 1
001290         UNTIL WS-LIST-IX > LK-STOCK-COUNT.
001300
001310 RELEASE-ONE-SORT-RECORD.
001320     MOVE LK-S-SOLD (WS-LIST-IX)     TO SW-SOLD.
001330     MOVE WS-LIST-IX                 TO SW-SEQ.
001340     MOVE LK-S-NAME (WS-LIST-IX)     TO SW-NAME.
001350     MOVE LK-S-QUANTITY (WS-LIST-IX) TO SW-QUANTITY.
001360     MOVE LK-S-PRICE (WS-LIST-IX)    TO SW-PRICE.
001370     RELEASE SORT-WORK-RECORD.
001380
001390 PRINT-THE-RANKING.
001400     PERFORM DISPLAY-THE-HEADING.
001410     MOVE ZERO TO WS-RANK-COUNT.
001420     PERFORM RETURN-ONE-RANKED-ITEM THRU RETURN-ONE-RANKED-ITEM-EXIT
001430         UNTIL WS-RANK-COUNT >= MAX-RANK-LINES.
001440
001450 DISPLAY-THE-HEADING.
001460     DISPLAY " ".
001470     DISPLAY "BEST SELLERS REPORT -- TOP " MAX-RANK-LINES
001480             " ITEMS BY UNITS SOLD".
001490     DISPLAY "RANK  ITEM NAME                      QUANTITY  "
001500             "SOLD".
001510
001520 RETURN-ONE-RANKED-ITEM.
001530     RETURN SORT-WORK-FILE
001540         AT END GO TO RETURN-ONE-RANKED-ITEM-EXIT.
001550     ADD 1 TO WS-RANK-COUNT.
001570     PERFORM PRINT-ONE-RANK-LINE.
001580     GO TO RETURN-ONE-RANKED-ITEM.
001590 RETURN-ONE-RANKED-ITEM-EXIT.
001600     EXIT.
001610
001650 PRINT-ONE-RANK-LINE.
001660     MOVE SPACES TO WS-PRINT-LINE.
001670     MOVE WS-RANK-COUNT TO WPL-RANK.
001680     MOVE SW-NAME TO WPL-NAME.
001685     MOVE SW-QUANTITY TO WPL-QTY.
001690     MOVE SW-SOLD TO WPL-SOLD.
001710     DISPLAY WPL-RANK ". " WPL-NAME " " WPL-QTY "  " WPL-SOLD.
