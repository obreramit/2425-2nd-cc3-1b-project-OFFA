000100*FDUSER01.CBL -- FD and record layout for the operator credential
000110*file.  One line per operator; loaded once at start-of-run into
000120*WS-USER-TABLE (STKMNT01) and never rewritten -- this shop keeps
000130*its operator list in a line-sequential master the same way the
000140*old vendor system kept SLSTATE, not in an indexed file, because
000150*the run-time library here was built without the indexed-file
000160*option (CR-1008).
000170*
000180*Change log
000190*  07/01/15  RFT  Original layout, three fields per the old Vendor
000200*                 File credential convention.
000210*  07/02/02  RFT  Added USER-ROLE 88-levels after Suzanne asked for
000220*                 a quick way to test the role in the menu code.
000222*  12/01/09  RFT  CR-1059  Dropped the USER-IS-MANAGER/USER-IS-
000223*                 WORKER 88-levels above -- the role gate never
000224*                 tests this FD record, it tests WS-LOGIN-ROLE in
000225*                 STKMNT01 after USER-ROLE is loaded into the
000226*                 in-memory user table at start-of-run.  The 88s
000227*                 here were dead since the day they went in.
000230*
000240 FD  USER-FILE
000250     LABEL RECORDS ARE STANDARD.
000260
000270 01  USER-RECORD.
000280     05  USER-NAME               PIC X(20).
000290     05  USER-PASSWORD           PIC X(20).
000300     05  USER-ROLE               PIC X(10).
000330     05  FILLER                  PIC X(04).
