000100*STKMNT01.CBL
000110*----------------------------------------------------------------
000120*        RETAIL STOCK CONTROL SYSTEM -- STOCK MAINTENANCE
000130*----------------------------------------------------------------
000140*Login, role-gated menu, and the maintenance modes (Add Item,
000150*Remove Item, Edit Stock, Record Sale) for the stock master file.
000160*View/Search/Filter is CALLed out to STKVIEW2; the three reports
000170*and the export are CALLed out to BESTSEL1, SALRPT1, and STKEXP1
000180*the same way the old Vendor Maintenance program called out to
000190*VNINNM03 and VNBYNM02 for its own reports.  STOCK-FILE has no
000200*persistence across runs other than the line-sequential snapshot
000210*this program rewrites on exit and on export -- the table built
000220*here at OPENING-PROCEDURE time is the only copy of the catalog
000230*while the program is running.
000240*----------------------------------------------------------------
000250 IDENTIFICATION DIVISION.
000260 PROGRAM-ID. STKMNT01.
000270 AUTHOR. R F TURLEY.
000280 INSTALLATION. RETAIL SYSTEMS GROUP.
000290 DATE-WRITTEN. 01/15/07.
000300 DATE-COMPILED.
000310 SECURITY.  COMPANY CONFIDENTIAL -- RUN FROM OPERATIONS ONLY.
000320*----------------------------------------------------------------
000330*CHANGE LOG
000340*  07/01/15  RFT  CR-1008  Original program.  Add/Change/Inquire/
000350*                          Delete lifted from VNDMNT04, re-cut for
000360*                          stock items instead of vendor cards.
000370*  07/01/18  RFT  CR-1008  Added ITEM-MIN-STOCK to the Add screen.
000380*  07/01/22  RFT  CR-1008  Added ITEM-CATEGORY to the Add screen.
000390*  07/01/29  RFT  CR-1012  Added LOGIN-MODE ahead of the menu --
000400*                          Operations wants a username/password
000410*                          gate before anyone touches the catalog.
000420*  07/02/05  RFT  CR-1012  Added role gate (Manager/Worker) on
000430*                          every maintenance pick.
000440*  07/02/09  RFT  CR-1019  Added SELL-MODE (Record Sale) and the
000450*                          append-only SALES-HISTORY-FILE write.
000460*  07/02/14  RFT  CR-1019  Sale total now computed ROUNDED per
000470*                          Accounting's request -- half cents were
000480*                          showing up on the day-end tape.
000490*  07/03/01  RFT  CR-1025  Best Sellers and View/Search/Filter
000500*                          split out to their own CALLed programs
000510*                          (BESTSEL1, STKVIEW2) to keep this one
000520*                          from growing past what Joan could
000530*                          walk through in one sitting.
000540*  09/05/03  RFT  CR-1041  Added EXPORT-MODE and SALES-REPORT-MODE,
000550*                          CALLing STKEXP1 and SALRPT1.
000560*  09/05/11  RFT  CR-1041  Export and Sales Report both close
000570*                          SALES-HISTORY-FILE before the CALL and
000580*                          reopen EXTEND after, same as VNDMNT04
000590*                          used to do around VNINNM03.
000600*  09/10/04  MWB  --       Y2K review of STAMP-ITEM-LAST-UPDATED --
000610*                          ACCEPT FROM DATE now specifies YYYYMMDD
000620*                          so the century is never assumed again.
000630*  11/08/30  JKL  CR-1102  Confirmed Add Item clamps a negative
000640*                          starting quantity to zero; added the
000650*                          explicit CLAMP-ITEM-QUANTITY paragraph
000660*                          after a bad keystroke loaded a negative
000670*                          count onto the shelf report.
000680*  10/02/18  RFT  CR-1059  Dropped the COPY of WSDATE02 -- that
000690*                          copybook's date-range fields are only
000700*                          ever set and tested in SALRPT1; nothing
000710*                          in this program read them.
000720*  12/03/02  RFT  CR-1061  SEARCH-MODE and VIEW-MODE were CALLing
000730*                          STKVIEW2 with WS-CATEGORY-ENTRY (15
000740*                          bytes) standing in for LK-SEARCH-TEXT,
000750*                          which is a 30-byte LINKAGE field over
000760*                          there -- CALL...USING is BY REFERENCE,
000770*                          so STKVIEW2 was reading 15 bytes of
000780*                          whatever followed in this program's
000790*                          WORKING-STORAGE and the garbage could
000800*                          throw off SCAN-ITEM-NAME-FOR-SUBSTRING's
000810*                          length count.  Added WS-SEARCH-TEXT-
000820*                          ENTRY, a full PIC X(30), for both of
000830*                          those CALLs.  FILTER-MODE still passes
000840*                          WS-CATEGORY-ENTRY -- the category test
000850*                          over there MOVEs into a 15-byte field
000860*                          before it does anything with it, so the
000870*                          extra bytes were never a problem there.
000880*----------------------------------------------------------------
000890 ENVIRONMENT DIVISION.
000900 CONFIGURATION SECTION.
000910 SOURCE-COMPUTER.  IBM-370.
000920 OBJECT-COMPUTER.  IBM-370.
000930 SPECIAL-NAMES.
000940     CONSOLE IS CRT.
000950
000960 INPUT-OUTPUT SECTION.
000970 FILE-CONTROL.
000980
000990     COPY "SLUSER01.CBL".
001000
001010     COPY "SLSTOCK1.CBL".
001020
001030     COPY "SLSALES1.CBL".
001040
001050 DATA DIVISION.
001060 FILE SECTION.
001070
001080     COPY "FDUSER01.CBL".
001090
001100     COPY "FDSTOCK1.CBL".
001110
001120     COPY "FDSALES1.CBL".
001130
001140 WORKING-STORAGE SECTION.
001150
001160*----------------------------------------------------------------
001170*FILE STATUS BYTES -- referenced by the SL-xxx copybooks above.
001180*----------------------------------------------------------------
001190 01  WS-FILE-STATUS-GROUP.
001200     05  WS-USER-FILE-STATUS      PIC XX VALUE "00".
001210     05  WS-STOCK-FILE-STATUS     PIC XX VALUE "00".
001220     05  WS-SALES-FILE-STATUS     PIC XX VALUE "00".
001230     05  FILLER                   PIC X(04) VALUE SPACES.
001240
001250*----------------------------------------------------------------
001260*OPERATOR CREDENTIAL TABLE -- loaded once from USER-FILE.
001270*----------------------------------------------------------------
001280 01  WS-USER-TABLE.
001290     05  WS-USER-ENTRY            OCCURS 20 TIMES.
001300         10  WS-U-NAME            PIC X(20).
001310         10  WS-U-PASSWORD        PIC X(20).
001320         10  WS-U-ROLE            PIC X(10).
001330
001340 77  WS-USER-COUNT                PIC 9(04) COMP VALUE ZERO.
001350 77  WS-USER-IX                   PIC 9(04) COMP VALUE ZERO.
001360
001370*----------------------------------------------------------------
001380*STOCK MASTER TABLE -- loaded once from STOCK-FILE, rewritten to
001390*STOCK-FILE at CLOSING-PROCEDURE and again ahead of every export.
001400*----------------------------------------------------------------
001410 01  WS-STOCK-TABLE.
001420     05  WS-STOCK-ENTRY            OCCURS 500 TIMES.
001430         10  WS-S-NAME             PIC X(30).
001440         10  WS-S-QUANTITY         PIC 9(07).
001450         10  WS-S-SOLD             PIC 9(07).
001460         10  WS-S-PRICE            PIC S9(07)V99.
001470         10  WS-S-MIN-STOCK        PIC 9(07).
001480         10  WS-S-CATEGORY         PIC X(15).
001490         10  WS-S-LAST-UPDATED     PIC X(19).
001500
001510 77  WS-STOCK-COUNT                PIC 9(05) COMP VALUE ZERO.
001520 77  WS-STOCK-IX                   PIC 9(05) COMP VALUE ZERO.
001530 77  WS-FOUND-IX                   PIC 9(05) COMP VALUE ZERO.
001540
001550*----------------------------------------------------------------
001560*SWITCHES AND MENU FIELDS -- same shape as VNDMNT04's.
001570*----------------------------------------------------------------
001580 77  WS-EOF-SW                    PIC X VALUE "N".
001590     88  WS-EOF                   VALUE "Y".
001600
001610 77  WS-LOGGED-IN-SW               PIC X VALUE "N".
001620     88  WS-IS-LOGGED-IN           VALUE "Y".
001630
001640 77  WS-LOGIN-ROLE                 PIC X(10) VALUE SPACES.
001650     88  LOGIN-ROLE-IS-MANAGER    VALUE "Manager".
001660     88  LOGIN-ROLE-IS-WORKER     VALUE "Worker".
001670
001680 77  WS-ITEM-FOUND-SW              PIC X VALUE "N".
001690     88  ITEM-WAS-FOUND            VALUE "Y".
001700
001710 77  WS-SALE-OK-SW                  PIC X VALUE "N".
001720     88  SALE-IS-OK                VALUE "Y".
001730
001740 77  MENU-PICK                     PIC 9 VALUE ZERO.
001750     88  MENU-PICK-IS-VALID       VALUES 0 THRU 9.
001760
001770 77  THE-MODE                      PIC X(07) VALUE SPACES.
001780
001790*----------------------------------------------------------------
001800*OPERATOR-ENTRY FIELDS -- each numeric entry kept as a display
001810*field with a REDEFINES so ACCEPT can take either blanks or
001820*digits and the CLAMP/VALIDATE paragraphs can test it numerically.
001830*----------------------------------------------------------------
001840 77  WS-USERNAME-ENTRY             PIC X(20) VALUE SPACES.
001850 77  WS-PASSWORD-ENTRY             PIC X(20) VALUE SPACES.
001860 77  WS-ITEM-NAME-ENTRY            PIC X(30) VALUE SPACES.
001870 77  WS-CATEGORY-ENTRY             PIC X(15) VALUE SPACES.
001880 77  WS-SEARCH-TEXT-ENTRY          PIC X(30) VALUE SPACES.
001890
001900 77  WS-QTY-ENTRY                  PIC X(07) VALUE SPACES.
001910 01  WS-QTY-ENTRY-NUM REDEFINES WS-QTY-ENTRY
001920                                   PIC S9(07).
001930
001940 77  WS-PRICE-ENTRY                PIC X(09) VALUE SPACES.
001950 01  WS-PRICE-ENTRY-NUM REDEFINES WS-PRICE-ENTRY
001960                                   PIC S9(07)V99.
001970
001980 77  WS-MIN-STOCK-ENTRY             PIC X(07) VALUE SPACES.
001990 01  WS-MIN-STOCK-ENTRY-NUM REDEFINES WS-MIN-STOCK-ENTRY
002000                                   PIC S9(07).
002010
002020 77  WS-SALE-QTY-ENTRY              PIC X(07) VALUE SPACES.
002030 01  WS-SALE-QTY-NUM REDEFINES WS-SALE-QTY-ENTRY
002040                                   PIC S9(07).
002050
002060 77  WS-SALE-TOTAL                  PIC S9(09)V99 VALUE ZERO.
002070
002080     COPY "WSCASE01.CBL".
002090
002100*----------------------------------------------------------------
002110*CURRENT DATE AND TIME, for ITEM-LAST-UPDATED and SALE-DATE.
002120*ACCEPT ... FROM DATE YYYYMMDD was picked up in the Y2K pass
002130*below so the century is never guessed.
002140*----------------------------------------------------------------
002150 01  WS-CURR-DATE-8                 PIC 9(08) VALUE ZERO.
002160 01  WS-CURR-DATE-PARTS REDEFINES WS-CURR-DATE-8.
002170     05  WS-CD-YYYY                 PIC 9(04).
002180     05  WS-CD-MM                   PIC 9(02).
002190     05  WS-CD-DD                   PIC 9(02).
002200
002210 01  WS-CURR-TIME-8                 PIC 9(08) VALUE ZERO.
002220 01  WS-CURR-TIME-PARTS REDEFINES WS-CURR-TIME-8.
002230     05  WS-CT-HH                   PIC 9(02).
002240     05  WS-CT-MIN                  PIC 9(02).
002250     05  WS-CT-SS                   PIC 9(02).
002260     05  WS-CT-HSEC                 PIC 9(02).
002270
002280 01  WS-TIMESTAMP-OUT               PIC X(19) VALUE SPACES.
002290 01  WS-SALE-DATE-OUT               PIC X(10) VALUE SPACES.
002300
002310*----------------------------------------------------------------
002320 PROCEDURE DIVISION.
002330
002340 PROGRAM-BEGIN.
002350     PERFORM OPENING-PROCEDURE.
002360     PERFORM MAIN-PROCESS.
002370     PERFORM CLOSING-PROCEDURE.
002380
002390 PROGRAM-EXIT.
002400     EXIT PROGRAM.
002410
002420 PROGRAM-DONE.
002430     STOP RUN.
002440
002450*----------------------------------------------------------------
002460*OPEN / CLOSE
002470*----------------------------------------------------------------
002480 OPENING-PROCEDURE.
002490     OPEN INPUT USER-FILE.
002500     PERFORM LOAD-USER-TABLE.
002510     CLOSE USER-FILE.
002520
002530     OPEN INPUT STOCK-FILE.
002540     PERFORM LOAD-STOCK-TABLE.
002550     CLOSE STOCK-FILE.
002560
002570     OPEN EXTEND SALES-HISTORY-FILE.
002580     IF WS-SALES-FILE-STATUS = "35"
002590         OPEN OUTPUT SALES-HISTORY-FILE.
002600
002610 CLOSING-PROCEDURE.
002620     CLOSE SALES-HISTORY-FILE.
002630     PERFORM REWRITE-STOCK-FILE.
002640
002650 LOAD-USER-TABLE.
002660     MOVE "N" TO WS-EOF-SW.
002670     PERFORM LOAD-USER-TABLE-LOOP THRU LOAD-USER-TABLE-LOOP-EXIT.
002680
002690 LOAD-USER-TABLE-LOOP.
002700     READ USER-FILE INTO WS-USER-ENTRY (WS-USER-COUNT + 1)
002710         AT END GO TO LOAD-USER-TABLE-LOOP-EXIT.
002720     ADD 1 TO WS-USER-COUNT.
002730     GO TO LOAD-USER-TABLE-LOOP.
002740 LOAD-USER-TABLE-LOOP-EXIT.
002750     EXIT.
002760
002770 LOAD-STOCK-TABLE.
002780     MOVE "N" TO WS-EOF-SW.
002790     PERFORM LOAD-STOCK-TABLE-LOOP THRU LOAD-STOCK-TABLE-LOOP-EXIT.
002800
002810 LOAD-STOCK-TABLE-LOOP.
002820     READ STOCK-FILE
002830         AT END GO TO LOAD-STOCK-TABLE-LOOP-EXIT.
002840     ADD 1 TO WS-STOCK-COUNT.
002850     MOVE ITEM-NAME          TO WS-S-NAME (WS-STOCK-COUNT).
002860     MOVE ITEM-QUANTITY      TO WS-S-QUANTITY (WS-STOCK-COUNT).
002870     MOVE ITEM-SOLD          TO WS-S-SOLD (WS-STOCK-COUNT).
002880     MOVE ITEM-PRICE         TO WS-S-PRICE (WS-STOCK-COUNT).
002890     MOVE ITEM-MIN-STOCK     TO WS-S-MIN-STOCK (WS-STOCK-COUNT).
002900     MOVE ITEM-CATEGORY      TO WS-S-CATEGORY (WS-STOCK-COUNT).
002910     MOVE ITEM-LAST-UPDATED  TO WS-S-LAST-UPDATED (WS-STOCK-COUNT).
002920     GO TO LOAD-STOCK-TABLE-LOOP.
002930 LOAD-STOCK-TABLE-LOOP-EXIT.
002940     EXIT.
002950
002960 REWRITE-STOCK-FILE.
002970     OPEN OUTPUT STOCK-FILE.
002980     PERFORM WRITE-ONE-STOCK-RECORD
002990         VARYING WS-STOCK-IX FROM 1 BY 1
003000         UNTIL WS-STOCK-IX > WS-STOCK-COUNT.
003010     CLOSE STOCK-FILE.
003020
003030 WRITE-ONE-STOCK-RECORD.
003040     MOVE WS-S-NAME (WS-STOCK-IX)          TO ITEM-NAME.
003050     MOVE WS-S-QUANTITY (WS-STOCK-IX)      TO ITEM-QUANTITY.
003060     MOVE WS-S-SOLD (WS-STOCK-IX)          TO ITEM-SOLD.
003070     MOVE WS-S-PRICE (WS-STOCK-IX)         TO ITEM-PRICE.
003080     MOVE WS-S-MIN-STOCK (WS-STOCK-IX)     TO ITEM-MIN-STOCK.
003090     MOVE WS-S-CATEGORY (WS-STOCK-IX)      TO ITEM-CATEGORY.
003100     MOVE WS-S-LAST-UPDATED (WS-STOCK-IX)  TO ITEM-LAST-UPDATED.
003110     WRITE STOCK-ITEM-RECORD.
003120
003130*----------------------------------------------------------------
003140*MAIN PROCESS
003150*----------------------------------------------------------------
003160 MAIN-PROCESS.
003170     PERFORM LOGIN-MODE UNTIL WS-IS-LOGGED-IN.
003180     PERFORM GET-MENU-PICK.
003190     PERFORM MAINTAIN-THE-FILE
003200         UNTIL MENU-PICK = 0.
003210
003220*----------------------------------------------------------------
003230*LOGIN
003240*----------------------------------------------------------------
003250 LOGIN-MODE.
003260     PERFORM ACCEPT-LOGIN-CREDENTIALS.
003270     PERFORM VALIDATE-LOGIN.
003280     IF NOT WS-IS-LOGGED-IN
003290         DISPLAY "INVALID LOGIN".
003300
003310 ACCEPT-LOGIN-CREDENTIALS.
003320     DISPLAY " ".
003330     DISPLAY "STOCK CONTROL SYSTEM -- PLEASE LOG IN".
003340     DISPLAY "USERNAME:".
003350     ACCEPT WS-USERNAME-ENTRY.
003360     DISPLAY "PASSWORD:".
003370     ACCEPT WS-PASSWORD-ENTRY.
003380
003390 VALIDATE-LOGIN.
003400     MOVE "N" TO WS-LOGGED-IN-SW.
003410     PERFORM CHECK-ONE-USER-ENTRY
003420         VARYING WS-USER-IX FROM 1 BY 1
003430         UNTIL WS-USER-IX > WS-USER-COUNT
003440             OR WS-IS-LOGGED-IN.
003450
003460 CHECK-ONE-USER-ENTRY.
003470     IF WS-USERNAME-ENTRY = WS-U-NAME (WS-USER-IX)
003480             AND WS-PASSWORD-ENTRY = WS-U-PASSWORD (WS-USER-IX)
003490         MOVE "Y" TO WS-LOGGED-IN-SW
003500         MOVE WS-U-ROLE (WS-USER-IX) TO WS-LOGIN-ROLE.
003510
003520*----------------------------------------------------------------
003530*MENU
003540*----------------------------------------------------------------
003550 GET-MENU-PICK.
003560     PERFORM DISPLAY-THE-MENU.
003570     PERFORM ACCEPT-MENU-PICK.
003580     PERFORM RE-ACCEPT-MENU-PICK
003590         UNTIL MENU-PICK-IS-VALID.
003600
003610 DISPLAY-THE-MENU.
003620     DISPLAY " ".
003630     DISPLAY "LOGGED IN AS: " WS-USERNAME-ENTRY "  ROLE: "
003640             WS-LOGIN-ROLE.
003650     DISPLAY "      PLEASE SELECT:".
003660     DISPLAY "       1. VIEW STOCK".
003670     DISPLAY "       2. SEARCH STOCK BY NAME".
003680     DISPLAY "       3. FILTER STOCK BY CATEGORY".
003690     DISPLAY "       4. RECORD A SALE".
003700     DISPLAY "       5. BEST SELLERS REPORT".
003710     IF LOGIN-ROLE-IS-MANAGER
003720         DISPLAY "       6. ADD ITEM"
003730         DISPLAY "       7. REMOVE ITEM"
003740         DISPLAY "       8. EDIT STOCK"
003750         DISPLAY "       9. SALES REPORT / EXPORT".
003760     DISPLAY "       0. EXIT".
003770
003780 ACCEPT-MENU-PICK.
003790     DISPLAY "YOUR CHOICE (0-9)?".
003800     ACCEPT MENU-PICK.
003810
003820 RE-ACCEPT-MENU-PICK.
003830     DISPLAY "INVALID SELECTION -- PLEASE RE-TRY.".
003840     PERFORM ACCEPT-MENU-PICK.
003850
003860 MAINTAIN-THE-FILE.
003870     PERFORM DO-THE-PICK.
003880     PERFORM GET-MENU-PICK.
003890
003900 DO-THE-PICK.
003910     IF MENU-PICK = 1
003920         PERFORM VIEW-MODE
003930     ELSE
003940     IF MENU-PICK = 2
003950         PERFORM SEARCH-MODE
003960     ELSE
003970     IF MENU-PICK = 3
003980         PERFORM FILTER-MODE
003990     ELSE
004000     IF MENU-PICK = 4
004010         PERFORM SELL-MODE
004020     ELSE
004030     IF MENU-PICK = 5
004040         PERFORM BEST-SELLERS-MODE
004050     ELSE
004060     IF MENU-PICK = 6
004070         PERFORM CHECK-MANAGER-ROLE
004080         IF LOGIN-ROLE-IS-MANAGER
004090             PERFORM ADD-MODE
004100         ELSE
004110             DISPLAY "MANAGER ROLE REQUIRED"
004120     ELSE
004130     IF MENU-PICK = 7
004140         PERFORM CHECK-MANAGER-ROLE
004150         IF LOGIN-ROLE-IS-MANAGER
004160             PERFORM REMOVE-MODE
004170         ELSE
004180             DISPLAY "MANAGER ROLE REQUIRED"
004190     ELSE
004200     IF MENU-PICK = 8
004210         PERFORM CHECK-MANAGER-ROLE
004220         IF LOGIN-ROLE-IS-MANAGER
004230             PERFORM EDIT-MODE
004240         ELSE
004250             DISPLAY "MANAGER ROLE REQUIRED"
004260     ELSE
004270     IF MENU-PICK = 9
004280         PERFORM CHECK-MANAGER-ROLE
004290         IF LOGIN-ROLE-IS-MANAGER
004300             PERFORM REPORTS-AND-EXPORT-MODE
004310         ELSE
004320             DISPLAY "MANAGER ROLE REQUIRED".
004330
004340 CHECK-MANAGER-ROLE.
004350     IF NOT LOGIN-ROLE-IS-MANAGER
004360         DISPLAY "THIS OPERATION IS RESTRICTED TO MANAGER".
004370
004380*----------------------------------------------------------------
004390*VIEW / SEARCH / FILTER -- CALLed out to STKVIEW2.
004400*----------------------------------------------------------------
004410 VIEW-MODE.
004420     MOVE "ALL    " TO THE-MODE.
004430     MOVE SPACES TO WS-SEARCH-TEXT-ENTRY.
004440     CALL "STKVIEW2" USING THE-MODE, WS-SEARCH-TEXT-ENTRY,
004450                            WS-STOCK-TABLE, WS-STOCK-COUNT.
004460
004470 SEARCH-MODE.
004480     MOVE "SEARCH " TO THE-MODE.
004490     DISPLAY "ENTER SEARCH TEXT (PART OF ITEM NAME):".
004500     MOVE SPACES TO WS-SEARCH-TEXT-ENTRY.
004510     ACCEPT WS-SEARCH-TEXT-ENTRY.
004520     CALL "STKVIEW2" USING THE-MODE, WS-SEARCH-TEXT-ENTRY,
004530                            WS-STOCK-TABLE, WS-STOCK-COUNT.
004540
004550 FILTER-MODE.
004560     MOVE "FILTER " TO THE-MODE.
004570     DISPLAY "ENTER CATEGORY (OR 'All'):".
004580     ACCEPT WS-CATEGORY-ENTRY.
004590     CALL "STKVIEW2" USING THE-MODE, WS-CATEGORY-ENTRY,
004600                            WS-STOCK-TABLE, WS-STOCK-COUNT.
004610
004620*----------------------------------------------------------------
004630*BEST SELLERS -- CALLed out to BESTSEL1.
004640*----------------------------------------------------------------
004650 BEST-SELLERS-MODE.
004660     CALL "BESTSEL1" USING WS-STOCK-TABLE, WS-STOCK-COUNT.
004670
004680*----------------------------------------------------------------
004690*SALES REPORT AND EXPORT -- each closes SALES-HISTORY-FILE before
004700*the CALL (so the CALLed program can read every line this run has
004710*written so far) and reopens EXTEND afterward, same pattern
004720*VNDMNT04 used around its CALLs to VNINNM03.
004730*----------------------------------------------------------------
004740 REPORTS-AND-EXPORT-MODE.
004750     DISPLAY "1. SALES REPORT (DATE RANGE)".
004760     DISPLAY "2. EXPORT STOCK TO CSV".
004770     DISPLAY "CHOICE?".
004780     ACCEPT MENU-PICK.
004790     IF MENU-PICK = 1
004800         PERFORM SALES-REPORT-MODE
004810     ELSE
004820     IF MENU-PICK = 2
004830         PERFORM EXPORT-MODE.
004840
004850 SALES-REPORT-MODE.
004860     CLOSE SALES-HISTORY-FILE.
004870     CALL "SALRPT1".
004880     OPEN EXTEND SALES-HISTORY-FILE.
004890
004900 EXPORT-MODE.
004910     PERFORM REWRITE-STOCK-FILE.
004920     CLOSE SALES-HISTORY-FILE.
004930     CALL "STKEXP1" USING WS-STOCK-TABLE, WS-STOCK-COUNT.
004940     OPEN EXTEND SALES-HISTORY-FILE.
004950
004960*----------------------------------------------------------------
004970*ADD ITEM (CR-1008 / CR-1102)
004980*----------------------------------------------------------------
004990 ADD-MODE.
005000     MOVE "ADD" TO THE-MODE.
005010     PERFORM GET-NEW-ITEM-KEY.
005020     IF WS-ITEM-NAME-ENTRY NOT = SPACES
005030         PERFORM ENTER-REMAINING-ITEM-FIELDS
005040         PERFORM CLAMP-ITEM-QUANTITY
005050         PERFORM STAMP-ITEM-LAST-UPDATED
005060         PERFORM WRITE-NEW-ITEM.
005070
005080 GET-NEW-ITEM-KEY.
005090     PERFORM ACCEPT-NEW-ITEM-KEY.
005100     PERFORM RE-ACCEPT-NEW-ITEM-KEY
005110         UNTIL NOT ITEM-WAS-FOUND.
005120
005130 ACCEPT-NEW-ITEM-KEY.
005140     DISPLAY "ENTER NEW ITEM NAME (BLANK TO CANCEL):".
005150     ACCEPT WS-ITEM-NAME-ENTRY.
005160     IF WS-ITEM-NAME-ENTRY = SPACES
005170         MOVE "N" TO WS-ITEM-FOUND-SW
005180     ELSE
005190         PERFORM FIND-ITEM-BY-NAME.
005200
005210 RE-ACCEPT-NEW-ITEM-KEY.
005220     DISPLAY "AN ITEM WITH THAT NAME ALREADY EXISTS".
005230     PERFORM ACCEPT-NEW-ITEM-KEY.
005240
005250 ENTER-REMAINING-ITEM-FIELDS.
005260     DISPLAY "ENTER STARTING QUANTITY:".
005270     ACCEPT WS-QTY-ENTRY.
005280     DISPLAY "ENTER UNIT PRICE:".
005290     ACCEPT WS-PRICE-ENTRY.
005300     DISPLAY "ENTER MINIMUM STOCK LEVEL:".
005310     ACCEPT WS-MIN-STOCK-ENTRY.
005320     DISPLAY "ENTER CATEGORY (Electronics/Clothing/Food/Other):".
005330     ACCEPT WS-CATEGORY-ENTRY.
005340
005350 CLAMP-ITEM-QUANTITY.
005360     IF WS-QTY-ENTRY-NUM < ZERO
005370         MOVE ZERO TO WS-QTY-ENTRY-NUM.
005380
005390 WRITE-NEW-ITEM.
005400     ADD 1 TO WS-STOCK-COUNT.
005410     MOVE WS-ITEM-NAME-ENTRY        TO WS-S-NAME (WS-STOCK-COUNT).
005420     MOVE WS-QTY-ENTRY-NUM          TO WS-S-QUANTITY (WS-STOCK-COUNT).
005430     MOVE ZERO                      TO WS-S-SOLD (WS-STOCK-COUNT).
005440     MOVE WS-PRICE-ENTRY-NUM        TO WS-S-PRICE (WS-STOCK-COUNT).
005450     MOVE WS-MIN-STOCK-ENTRY-NUM    TO WS-S-MIN-STOCK (WS-STOCK-COUNT).
005460     MOVE WS-CATEGORY-ENTRY         TO WS-S-CATEGORY (WS-STOCK-COUNT).
005470     MOVE WS-TIMESTAMP-OUT          TO WS-S-LAST-UPDATED (WS-STOCK-COUNT).
005480
005490*----------------------------------------------------------------
005500*REMOVE ITEM
005510*----------------------------------------------------------------
005520 REMOVE-MODE.
005530     MOVE "REMOVE" TO THE-MODE.
005540     DISPLAY "ENTER ITEM NAME TO REMOVE:".
005550     ACCEPT WS-ITEM-NAME-ENTRY.
005560     PERFORM FIND-ITEM-BY-NAME.
005570     IF ITEM-WAS-FOUND
005580         PERFORM DELETE-ITEM-ENTRY
005590     ELSE
005600         DISPLAY "ITEM NOT FOUND".
005610
005620 DELETE-ITEM-ENTRY.
005630     PERFORM SHIFT-STOCK-ENTRY-UP
005640         VARYING WS-STOCK-IX FROM WS-FOUND-IX BY 1
005650         UNTIL WS-STOCK-IX >= WS-STOCK-COUNT.
005660     SUBTRACT 1 FROM WS-STOCK-COUNT.
005670
005680 SHIFT-STOCK-ENTRY-UP.
005690     MOVE WS-STOCK-ENTRY (WS-STOCK-IX + 1) TO
005700             WS-STOCK-ENTRY (WS-STOCK-IX).
005710
005720*----------------------------------------------------------------
005730*EDIT STOCK -- quantity only, per spec; refreshes the timestamp.
005740*----------------------------------------------------------------
005750 EDIT-MODE.
005760     MOVE "EDIT" TO THE-MODE.
005770     DISPLAY "ENTER ITEM NAME TO EDIT:".
005780     ACCEPT WS-ITEM-NAME-ENTRY.
005790     PERFORM FIND-ITEM-BY-NAME.
005800     IF ITEM-WAS-FOUND
005810         PERFORM CHANGE-ITEM-QUANTITY
005820     ELSE
005830         DISPLAY "ITEM NOT FOUND".
005840
005850 CHANGE-ITEM-QUANTITY.
005860     DISPLAY "ENTER NEW QUANTITY:".
005870     ACCEPT WS-QTY-ENTRY.
005880     PERFORM CLAMP-ITEM-QUANTITY.
005890     MOVE WS-QTY-ENTRY-NUM TO WS-S-QUANTITY (WS-FOUND-IX).
005900     PERFORM STAMP-ITEM-LAST-UPDATED.
005910     MOVE WS-TIMESTAMP-OUT TO WS-S-LAST-UPDATED (WS-FOUND-IX).
005920
005930*----------------------------------------------------------------
005940*RECORD SALE (CR-1019)
005950*----------------------------------------------------------------
005960 SELL-MODE.
005970     MOVE "SELL" TO THE-MODE.
005980     DISPLAY "ENTER ITEM NAME TO SELL:".
005990     ACCEPT WS-ITEM-NAME-ENTRY.
006000     PERFORM FIND-ITEM-BY-NAME.
006010     IF ITEM-WAS-FOUND
006020         PERFORM ENTER-SALE-QUANTITY
006030         PERFORM VALIDATE-SALE-QUANTITY
006040         IF SALE-IS-OK
006050             PERFORM POST-SALE
006060     ELSE
006070         DISPLAY "ITEM NOT FOUND".
006080
006090 ENTER-SALE-QUANTITY.
006100     DISPLAY "ENTER QUANTITY SOLD:".
006110     ACCEPT WS-SALE-QTY-ENTRY.
006120
006130 VALIDATE-SALE-QUANTITY.
006140     IF WS-SALE-QTY-NUM > ZERO
006150             AND WS-SALE-QTY-NUM <= WS-S-QUANTITY (WS-FOUND-IX)
006160         MOVE "Y" TO WS-SALE-OK-SW
006170     ELSE
006180         MOVE "N" TO WS-SALE-OK-SW
006190         DISPLAY "INVALID QUANTITY -- SALE REJECTED".
006200
006210 POST-SALE.
006220     PERFORM COMPUTE-SALE-TOTAL.
006230     SUBTRACT WS-SALE-QTY-NUM FROM WS-S-QUANTITY (WS-FOUND-IX).
006240     ADD WS-SALE-QTY-NUM TO WS-S-SOLD (WS-FOUND-IX).
006250     PERFORM WRITE-SALE-HISTORY-RECORD.
006260
006270 COMPUTE-SALE-TOTAL.
006280     COMPUTE WS-SALE-TOTAL ROUNDED =
006290             WS-SALE-QTY-NUM * WS-S-PRICE (WS-FOUND-IX).
006300
006310 WRITE-SALE-HISTORY-RECORD.
006320     PERFORM GET-CURRENT-TIMESTAMP.
006330     MOVE WS-S-NAME (WS-FOUND-IX)    TO SALE-ITEM-NAME.
006340     MOVE WS-SALE-QTY-NUM            TO SALE-QUANTITY.
006350     MOVE WS-S-PRICE (WS-FOUND-IX)   TO SALE-PRICE.
006360     MOVE WS-SALE-TOTAL              TO SALE-TOTAL-AMOUNT.
006370     MOVE WS-SALE-DATE-OUT           TO SALE-DATE.
006380     WRITE SALE-RECORD.
006390
006400*----------------------------------------------------------------
006410*SHARED ROUTINES
006420*----------------------------------------------------------------
006430 FIND-ITEM-BY-NAME.
006440     MOVE "N" TO WS-ITEM-FOUND-SW.
006450     MOVE ZERO TO WS-FOUND-IX.
006460     PERFORM CHECK-ONE-STOCK-ENTRY
006470         VARYING WS-STOCK-IX FROM 1 BY 1
006480         UNTIL WS-STOCK-IX > WS-STOCK-COUNT
006490             OR ITEM-WAS-FOUND.
006500
006510 CHECK-ONE-STOCK-ENTRY.
006520     IF WS-ITEM-NAME-ENTRY = WS-S-NAME (WS-STOCK-IX)
006530         MOVE "Y" TO WS-ITEM-FOUND-SW
006540         MOVE WS-STOCK-IX TO WS-FOUND-IX.
006550
006560*----------------------------------------------------------------
006570*DATE AND TIME STAMPING -- ACCEPT FROM DATE YYYYMMDD picked up
006580*in the Y2K review so we never assume the century again.
006590*----------------------------------------------------------------
006600 GET-CURRENT-TIMESTAMP.
006610     ACCEPT WS-CURR-DATE-8 FROM DATE YYYYMMDD.
006620     ACCEPT WS-CURR-TIME-8 FROM TIME.
006630     STRING WS-CD-YYYY  "-" WS-CD-MM  "-" WS-CD-DD
006640            DELIMITED BY SIZE INTO WS-SALE-DATE-OUT.
006650     STRING WS-CD-YYYY  "-" WS-CD-MM  "-" WS-CD-DD  " "
006660            WS-CT-HH  ":" WS-CT-MIN  ":" WS-CT-SS
006670            DELIMITED BY SIZE INTO WS-TIMESTAMP-OUT.
006680
006690 STAMP-ITEM-LAST-UPDATED.
006700     PERFORM GET-CURRENT-TIMESTAMP.
