000100*WSCASE01.CBL -- case-fold working-storage fragment.
000110*Shared by any program that INSPECTs an operator-keyed field
000120*CONVERTING lower case to upper case before it is compared or
000130*stored (item names, category labels, usernames).
000140*
000150*Change log
000160*  96/02/11  MWB  Original table, lifted from the DADD utility.
000170*  99/10/04  MWB  Y2K review -- no date content here, no change.
000180*  03/06/19  RFT  Reused for STOCK CONTROL item-name edits (CR-1008).
000190*
000200 01  WS-CASE01-TABLE.
000210     05  LOWER-ALPHA             PIC X(26)
000220         VALUE "abcdefghijklmnopqrstuvwxyz".
000230     05  UPPER-ALPHA             PIC X(26)
000240         VALUE "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
000250     05  FILLER                 PIC X(08) VALUE SPACES.
