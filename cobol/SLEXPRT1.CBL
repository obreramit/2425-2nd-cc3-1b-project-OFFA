000100*SLEXPRT1.CBL -- FILE-CONTROL entry for the stock export CSV.
000110*
000120*Change log
000130*  09/05/03  RFT  Original, for the STOCK EXPORT run (CR-1041).
000140*
000150     SELECT STOCK-REPORT-FILE ASSIGN TO "STOCKRPT"
000160         ORGANIZATION IS LINE SEQUENTIAL
000170         FILE STATUS IS WS-EXPORT-FILE-STATUS.
