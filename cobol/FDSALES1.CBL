000100*FDSALES1.CBL -- FD and record layout for the sales history log.
000110*
000120*One SALE-RECORD is appended every time STKMNT01's SELL-MODE posts
000130*a sale; the file is opened EXTEND at run start and never rewound,
000140*so it is a true append-only log the same way the old voucher
000150*system logged payments.  It carries no key -- SALRPT1 and
000160*STKEXP1 both read it straight through and group on SALE-ITEM-NAME
000170*in working storage, there being no sort utility file small enough
000180*to bother with for a handful of items.
000190*
000200*Change log
000210*  07/02/09  RFT  Original five-field layout (CR-1008).
000220*  09/05/03  RFT  Confirmed SALE-PRICE is the price AT THE TIME OF
000230*                 SALE, not today's ITEM-PRICE, after Ginny asked
000240*                 why a markdown didn't change old sale totals.
000250*                 No layout change -- comment only.
000260*
000270 FD  SALES-HISTORY-FILE
000280     LABEL RECORDS ARE STANDARD.
000290
000300 01  SALE-RECORD.
000310*    SALE-ITEM-NAME ties this line back to STOCK-ITEM-RECORD.
000320     05  SALE-ITEM-NAME               PIC X(30).
000330
000340*    SALE-QUANTITY is the units moved in this one transaction.
000350     05  SALE-QUANTITY                PIC 9(07).
000360
000370*    SALE-PRICE is ITEM-PRICE as it stood at the moment of sale.
000380     05  SALE-PRICE                   PIC S9(07)V99.
000390
000400*    SALE-TOTAL-AMOUNT = SALE-QUANTITY * SALE-PRICE, ROUNDED,
000410*    computed once by STKMNT01 and carried here so the reports
000420*    never have to recompute it (and never can drift from it).
000430     05  SALE-TOTAL-AMOUNT            PIC S9(09)V99.
000440
000450*    SALE-DATE is "yyyy-MM-dd", the calendar day the sale posted.
000460     05  SALE-DATE                    PIC X(10).
000470     05  FILLER                       PIC X(03).
000480
000490*    Date breakdown of SALE-DATE, so the report programs can pick
000500*    the year/month/day apart for range comparisons without
000510*    re-parsing the ten bytes every time.
000520 01  SALE-DATE-PARTS REDEFINES SALE-RECORD.
000530     05  FILLER                       PIC X(30).
000540     05  FILLER                       PIC X(07).
000550     05  FILLER                       PIC X(09).
000560     05  FILLER                       PIC X(11).
000570     05  SDP-YYYY                     PIC X(04).
000580     05  FILLER                       PIC X(01).
000590     05  SDP-MM                       PIC X(02).
000600     05  FILLER                       PIC X(01).
000610     05  SDP-DD                       PIC X(02).
000620     05  FILLER                       PIC X(03).
