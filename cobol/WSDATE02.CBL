000100*WSDATE02.CBL -- date-range working-storage fragment.
000110*Adapted from the old WSDATE01 date-entry fields for use by the
000120*STOCK CONTROL system: the operator-entered START-DATE/END-DATE
000130*window a SALE-DATE is checked against on the sales report.
000140*
000150*Change log
000160*  96/04/02  MWB  Original CCYYMMDD fields (date entry/validation).
000170*  99/11/22  MWB  Y2K review of the CCYY split -- already 4-digit.
000180*  07/01/15  RFT  Added WS-RANGE-xxx fields for the sales report.
000190*  09/05/11  RFT  CR-1041  Dropped the WS-CURRENT-TIMESTAMP block
000200*                          and WS-DATE-VALID-SW -- STKMNT01 stamps
000210*                          ITEM-LAST-UPDATED off its own ACCEPT
000220*                          FROM DATE/TIME fields now and neither
000230*                          one was ever referenced from here.
000240*
000250 01  WS-RANGE-START-DATE         PIC X(10) VALUE SPACES.
000260 01  WS-RANGE-END-DATE           PIC X(10) VALUE SPACES.
