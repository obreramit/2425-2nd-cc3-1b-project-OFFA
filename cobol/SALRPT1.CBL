000100*SALRPT1.CBL
000110*----------------------------------------------------------------
000120*        RETAIL STOCK CONTROL SYSTEM -- SALES REPORT BY DATE
000130*----------------------------------------------------------------
000140*CALLed from STKMNT01's REPORTS-AND-EXPORT-MODE, Manager role
000150*only.  Reads SALES-HISTORY-FILE straight through (STKMNT01 has
000160*already closed it before the CALL), keeps every sale whose
000170*SALE-DATE falls on or between the two operator-entered dates,
000180*accumulates one summary line per item the same way BLBYVN02
000190*used to accumulate one line per customer, then SORTs the
000200*summary table to show the top five items by units sold, with
000205*dollar amount carried on the printed line for reference only.
000210*The grand total line at the bottom, though, is built from every
000220*filtered sale, not just the top five -- Finance wants the range
000230*total to foot to the day-end tape even when more than five items
000240*sold in the range.
000250*----------------------------------------------------------------
000260 IDENTIFICATION DIVISION.
000270 PROGRAM-ID. SALRPT1.
000280 AUTHOR. R F TURLEY.
000290 INSTALLATION. RETAIL SYSTEMS GROUP.
000300 DATE-WRITTEN. 09/05/03.
000310 DATE-COMPILED.
000320 SECURITY.  COMPANY CONFIDENTIAL -- RUN FROM OPERATIONS ONLY.
000330*----------------------------------------------------------------
000340*CHANGE LOG
000350*  09/05/03  RFT  CR-1041  Original program.
000360*  09/05/11  RFT  CR-1041  Date range compare moved to a straight
000370*                          character compare on SALE-DATE (it is
000380*                          stored "yyyy-MM-dd", which sorts the
000390*                          same lexically as it does calendar-
000400*                          wise) instead of breaking the date into
000410*                          parts -- one less place for a digit
000420*                          transposition to hide.
000430*  09/06/02  JKL  CR-1048  Grand total line now totals every sale
000440*                          in the range, not just the five printed
000450*                          -- the old cut confused Ginny into
000460*                          thinking the range only moved five
000470*                          units.
000480*  11/09/14  JKL  CR-1108  Confirmed an end date earlier than the
000490*                          start date simply returns zero rows
000500*                          (no error trap needed) -- comment only.
000502*  12/01/09  RFT  CR-1059  Top-five was ranking SORT-WORK-RECORD on
000503*                          SW-AMOUNT -- corrected to SW-QUANTITY.
000504*                          Merchandising's top sellers are by units
000505*                          moved, not dollars; dollar amount still
000506*                          prints as the second column, it just
000507*                          doesn't drive the ranking any more.
000510*----------------------------------------------------------------
000520 ENVIRONMENT DIVISION.
000530 CONFIGURATION SECTION.
000540 SOURCE-COMPUTER.  IBM-370.
000550 OBJECT-COMPUTER.  IBM-370.
000560 SPECIAL-NAMES.
000570     CONSOLE IS CRT.
000580     C01 IS TOP-OF-FORM.
000590
000600 INPUT-OUTPUT SECTION.
000610 FILE-CONTROL.
000620
000630     COPY "SLSALES1.CBL".
000640
000650     SELECT SORT-WORK-FILE ASSIGN TO "SRTWORK2".
000660
000670 DATA DIVISION.
000680 FILE SECTION.
000690
000700     COPY "FDSALES1.CBL".
000710
000720 SD  SORT-WORK-FILE.
000730 01  SORT-WORK-RECORD.
000740     05  SW-AMOUNT                   PIC S9(09)V99.
000750     05  SW-SEQ                      PIC 9(05).
000760     05  SW-NAME                     PIC X(30).
000770     05  SW-QUANTITY                 PIC 9(07).
000780     05  FILLER                      PIC X(03).
000790
000800 WORKING-STORAGE SECTION.
000810
000820 77  WS-SALES-FILE-STATUS            PIC XX VALUE "00".
000830
000840 77  WS-EOF-SW                       PIC X VALUE "N".
000850     88  WS-EOF                      VALUE "Y".
000860
000870 77  WS-IN-RANGE-SW                  PIC X VALUE "N".
000880     88  SALE-IS-IN-RANGE            VALUE "Y".
000890
000900     COPY "WSDATE02.CBL".
000910
000920*----------------------------------------------------------------
000930*ITEM SUMMARY TABLE -- one line per distinct item name that sold
000940*in the range, accumulated the same way the old billing sort
000950*rolled transactions up to one line per customer.
000960*----------------------------------------------------------------
000970 01  WS-SUMMARY-TABLE.
000980     05  WS-SUMMARY-ENTRY            OCCURS 500 TIMES.
000990         10  WS-SUM-NAME             PIC X(30).
001000         10  WS-SUM-QUANTITY         PIC 9(07).
001010         10  WS-SUM-AMOUNT           PIC S9(09)V99.
001020         10  FILLER                  PIC X(03).
001030
001040 77  WS-SUMMARY-COUNT                PIC 9(05) COMP VALUE ZERO.
001050 77  WS-SUMMARY-IX                   PIC 9(05) COMP VALUE ZERO.
001060 77  WS-FOUND-IX                     PIC 9(05) COMP VALUE ZERO.
001070
001080*----------------------------------------------------------------
001090*GRAND TOTALS -- across every filtered sale, not just the top 5.
001100*----------------------------------------------------------------
001110 01  WS-GRAND-TOTALS.
001120     05  WS-GRAND-QUANTITY           PIC 9(09) COMP VALUE ZERO.
001130     05  WS-GRAND-AMOUNT              PIC S9(11)V99 VALUE ZERO.
001140     05  FILLER                       PIC X(02).
001150
001160*    Alternate view of the grand-total group, broken into its
001170*    two accumulators' byte halves -- carried from the old
001180*    BLBYVN02 day-end-tape footer layout for a spot audit when
001190*    Accounting asks for a raw dump of the totals record.
001200 01  WS-GRAND-TOTALS-RAW REDEFINES WS-GRAND-TOTALS.
001210     05  FILLER                       PIC X(04).
001220     05  FILLER                       PIC X(15).
001230
001240 77  WS-RANK-COUNT                   PIC 9(05) COMP VALUE ZERO.
001250 77  MAX-RANK-LINES                  PIC 9(02) COMP VALUE 5.
001260
001270 01  WS-PRINT-LINE                   PIC X(80) VALUE SPACES.
001280 01  WS-PRINT-LINE-RANK REDEFINES WS-PRINT-LINE.
001290     05  WPL-RANK                    PIC Z9.
001300     05  FILLER                      PIC X(02).
001310     05  WPL-NAME                    PIC X(30).
001320     05  WPL-QTY                     PIC ZZZ,ZZ9.
001330     05  FILLER                      PIC X(03).
001340     05  WPL-AMOUNT                  PIC $$$,$$$,$$9.99.
001350     05  FILLER                      PIC X(22).
001360
001370*----------------------------------------------------------------
001380 PROCEDURE DIVISION.
001390
001400 PROGRAM-BEGIN.
001410     PERFORM ACCEPT-DATE-RANGE.
001420     OPEN INPUT SALES-HISTORY-FILE.
001430     PERFORM BUILD-SUMMARY-TABLE.
001440     CLOSE SALES-HISTORY-FILE.
001450     PERFORM SORT-AND-PRINT-TOP-FIVE.
001460     PERFORM PRINT-GRAND-TOTAL-LINE.
001470     GOBACK.
001480
001490 ACCEPT-DATE-RANGE.
001500     DISPLAY " ".
001510     DISPLAY "SALES REPORT -- ENTER DATE RANGE".
001520     DISPLAY "START DATE (YYYY-MM-DD):".
001530     ACCEPT WS-RANGE-START-DATE.
001540     DISPLAY "END DATE (YYYY-MM-DD):".
001550     ACCEPT WS-RANGE-END-DATE.
001560
001570 BUILD-SUMMARY-TABLE.
001580     MOVE ZERO TO WS-GRAND-QUANTITY, WS-GRAND-AMOUNT.
001590     MOVE "N" TO WS-EOF-SW.
001600     PERFORM READ-ONE-SALE-RECORD THRU READ-ONE-SALE-RECORD-EXIT
001610         UNTIL WS-EOF.
001620
001630 READ-ONE-SALE-RECORD.
001640     READ SALES-HISTORY-FILE
001650         AT END
001660             MOVE "Y" TO WS-EOF-SW
001670             GO TO READ-ONE-SALE-RECORD-EXIT.
001680     PERFORM CHECK-DATE-IN-RANGE.
001690     IF SALE-IS-IN-RANGE
001700         PERFORM POST-SALE-TO-SUMMARY
001710         PERFORM ADD-SALE-TO-GRAND-TOTAL.
001720     GO TO READ-ONE-SALE-RECORD.
001730 READ-ONE-SALE-RECORD-EXIT.
001740     EXIT.
001750
001760*    SALE-DATE is stored "yyyy-MM-dd" text, which compares the
001770*    same lexically as it does calendar-wise -- no need to break
001780*    it into year/month/day to test the range.
001790 CHECK-DATE-IN-RANGE.
001800     MOVE "N" TO WS-IN-RANGE-SW.
001810     IF SALE-DATE >= WS-RANGE-START-DATE
001820             AND SALE-DATE <= WS-RANGE-END-DATE
001830         MOVE "Y" TO WS-IN-RANGE-SW.
001840
001850 POST-SALE-TO-SUMMARY.
001860     PERFORM FIND-SUMMARY-ENTRY.
001870     IF WS-FOUND-IX = ZERO
001880         ADD 1 TO WS-SUMMARY-COUNT
001890         MOVE WS-SUMMARY-COUNT TO WS-FOUND-IX
001900         MOVE SALE-ITEM-NAME TO WS-SUM-NAME (WS-FOUND-IX)
001910         MOVE ZERO TO WS-SUM-QUANTITY (WS-FOUND-IX)
001920         MOVE ZERO TO WS-SUM-AMOUNT (WS-FOUND-IX).
001930     ADD SALE-QUANTITY TO WS-SUM-QUANTITY (WS-FOUND-IX).
001940     ADD SALE-TOTAL-AMOUNT TO WS-SUM-AMOUNT (WS-FOUND-IX).
001950
001960 FIND-SUMMARY-ENTRY.
001970     MOVE ZERO TO WS-FOUND-IX.
001980     PERFORM CHECK-ONE-SUMMARY-ENTRY
001990         VARYING WS-SUMMARY-IX FROM 1 BY 1
002000         UNTIL WS-SUMMARY-IX > WS-SUMMARY-COUNT
002010             OR WS-FOUND-IX NOT = ZERO.
002020
002030 CHECK-ONE-SUMMARY-ENTRY.
002040     IF SALE-ITEM-NAME = WS-SUM-NAME (WS-SUMMARY-IX)
002050         MOVE WS-SUMMARY-IX TO WS-FOUND-IX.
002060
002070 ADD-SALE-TO-GRAND-TOTAL.
002080     ADD SALE-QUANTITY TO WS-GRAND-QUANTITY.
002090     ADD SALE-TOTAL-AMOUNT TO WS-GRAND-AMOUNT.
002100
002110 SORT-AND-PRINT-TOP-FIVE.
002120     SORT SORT-WORK-FILE
002130         ON DESCENDING KEY SW-QUANTITY
002140         ON ASCENDING KEY SW-SEQ
002150         INPUT PROCEDURE IS BUILD-SORT-WORK-FILE
002160         OUTPUT PROCEDURE IS PRINT-THE-TOP-FIVE.
002170
002180 BUILD-SORT-WORK-FILE.
002190     PERFORM RELEASE-ONE-SORT-RECORD
002200         VARYING WS-SUMMARY-IX FROM 1 BY 1
002210         UNTIL WS-SUMMARY-IX > WS-SUMMARY-COUNT.
002220
002230 RELEASE-ONE-SORT-RECORD.
002240     MOVE WS-SUM-AMOUNT (WS-SUMMARY-IX)   TO SW-AMOUNT.
002250     MOVE WS-SUMMARY-IX                   TO SW-SEQ.
002260     MOVE WS-SUM-NAME (WS-SUMMARY-IX)     TO SW-NAME.
002270     MOVE WS-SUM-QUANTITY (WS-SUMMARY-IX) TO SW-QUANTITY.
002280     RELEASE SORT-WORK-RECORD.
002290
002300 PRINT-THE-TOP-FIVE.
002310     PERFORM DISPLAY-THE-HEADING.
002320     MOVE ZERO TO WS-RANK-COUNT.
002330     PERFORM RETURN-ONE-RANKED-ITEM THRU RETURN-ONE-RANKED-ITEM-EXIT
002340         UNTIL WS-RANK-COUNT >= MAX-RANK-LINES.
002350
002360 DISPLAY-THE-HEADING.
002370     DISPLAY " ".
002380     DISPLAY "SALES REPORT " WS-RANGE-START-DATE " THRU "
002390             WS-RANGE-END-DATE.
002400     DISPLAY "TOP " MAX-RANK-LINES " ITEMS BY UNITS SOLD".
002410     DISPLAY "RANK  ITEM NAME                      QTY     "
002420             "AMOUNT".
002430
002440 RETURN-ONE-RANKED-ITEM.
002450     RETURN SORT-WORK-FILE
002460         AT END GO TO RETURN-ONE-RANKED-ITEM-EXIT.
002470     ADD 1 TO WS-RANK-COUNT.
002480     PERFORM PRINT-ONE-RANK-LINE.
002490     GO TO RETURN-ONE-RANKED-ITEM.
002500 RETURN-ONE-RANKED-ITEM-EXIT.
002510     EXIT.
002520
002530 PRINT-ONE-RANK-LINE.
002540     MOVE SPACES TO WS-PRINT-LINE.
002550     MOVE WS-RANK-COUNT TO WPL-RANK.
002560     MOVE SW-NAME TO WPL-NAME.
002570     MOVE SW-QUANTITY TO WPL-QTY.
002580     MOVE SW-AMOUNT TO WPL-AMOUNT.
002590     DISPLAY WPL-RANK ". " WPL-NAME " " WPL-QTY "  " WPL-AMOUNT.
002600
002610 PRINT-GRAND-TOTAL-LINE.
002620     DISPLAY " ".
002630     DISPLAY "GRAND TOTAL FOR RANGE -- UNITS: " WS-GRAND-QUANTITY
002640             "  AMOUNT: " WS-GRAND-AMOUNT.
