000100*STKEXP1.CBL
000110*----------------------------------------------------------------
000120*        RETAIL STOCK CONTROL SYSTEM -- STOCK EXPORT TO CSV
000130*----------------------------------------------------------------
000140*CALLed from STKMNT01's REPORTS-AND-EXPORT-MODE, Manager role
000150*only.  Takes the stock table by reference on the CALL (STKMNT01
000160*has already rewritten STOCK-FILE from the same table, so the two
000170*are never out of step) and reads SALES-HISTORY-FILE itself --
000180*closed by STKMNT01 before the CALL, same as SALRPT1 needs it --
000190*to roll up lifetime units sold and lifetime revenue per item, the
000200*way Accounting wants them on the export line instead of trusting
000210*ITEM-SOLD to always agree with the voucher tape.
000220*----------------------------------------------------------------
000230 IDENTIFICATION DIVISION.
000240 PROGRAM-ID. STKEXP1.
000250 AUTHOR. R F TURLEY.
000260 INSTALLATION. RETAIL SYSTEMS GROUP.
000270 DATE-WRITTEN. 09/05/03.
000280 DATE-COMPILED.
000290 SECURITY.  COMPANY CONFIDENTIAL -- RUN FROM OPERATIONS ONLY.
000300*----------------------------------------------------------------
000310*CHANGE LOG
000320*  09/05/03  RFT  CR-1041  Original program.
000330*  09/05/18  RFT  CR-1041  EX-TOTAL-SOLD and EX-TOTAL-SALES now
000340*                          come from summing SALES-HISTORY-FILE
000350*                          per item instead of moving ITEM-SOLD
000360*                          straight across -- Accounting wants the
000370*                          export to foot to the voucher tape even
000380*                          if a card's ITEM-SOLD ever drifted.
000390*  09/06/02  JKL  CR-1048  Header line added ahead of the first
000400*                          EXPORT-LINE, comma-delimited same as the
000410*                          data rows.
000420*  11/09/20  JKL  CR-1108  Confirmed an item with no sales history
000430*                          at all exports EX-TOTAL-SOLD/SALES as
000440*                          zero, not blank -- comment only.
000442*  12/03/02  RFT  CR-1061  ITEM-NAME and CATEGORY were STRINGed
000443*                          DELIMITED BY SPACE -- any item name with
000444*                          a space in it (most of them) truncated
000445*                          right there and shifted every column
000446*                          after it one field short.  Both are now
000447*                          DELIMITED BY SIZE, same as the rest of
000448*                          the row; they are fixed PIC X fields so
000449*                          the full width always goes out.
000450*----------------------------------------------------------------
000460 ENVIRONMENT DIVISION.
000470 CONFIGURATION SECTION.
000480 SOURCE-COMPUTER.  IBM-370.
000490 OBJECT-COMPUTER.  IBM-370.
000500 SPECIAL-NAMES.
000510     CONSOLE IS CRT.
000520
000530 INPUT-OUTPUT SECTION.
000540 FILE-CONTROL.
000550
000560     COPY "SLSALES1.CBL".
000570
000580     COPY "SLEXPRT1.CBL".
000590
000600 DATA DIVISION.
000610 FILE SECTION.
000620
000630     COPY "FDSALES1.CBL".
000640
000650     COPY "FDEXPRT1.CBL".
000660
000670 WORKING-STORAGE SECTION.
000680
000690 77  WS-SALES-FILE-STATUS            PIC XX VALUE "00".
000700 77  WS-EXPORT-FILE-STATUS           PIC XX VALUE "00".
000710
000720 77  WS-EOF-SW                       PIC X VALUE "N".
000730     88  WS-EOF                      VALUE "Y".
000740
000750*----------------------------------------------------------------
000760*PER-ITEM LIFETIME SALES SUMMARY -- rolled up from the sales
000770*history log before the export rows are built, same accumulation
000780*shape as SALRPT1's date-range summary table.
000790*----------------------------------------------------------------
000800 01  WS-SUMMARY-TABLE.
000810     05  WS-SUMMARY-ENTRY             OCCURS 500 TIMES.
000820         10  WS-SUM-NAME              PIC X(30).
000830         10  WS-SUM-SOLD              PIC 9(07).
000840         10  WS-SUM-REVENUE           PIC S9(09)V99.
000850         10  FILLER                   PIC X(03).
000860
000870*    Raw-bytes view of the whole summary table, one FILLER the
000880*    size of the entire table -- carried from the old day-end
000890*    dump habit of being able to WRITE an entire work area
000900*    without caring about its field breakdown.
000910 01  WS-SUMMARY-TABLE-RAW REDEFINES WS-SUMMARY-TABLE.
000920     05  FILLER                       PIC X(25500).
000930
000940 77  WS-SUMMARY-COUNT                 PIC 9(05) COMP VALUE ZERO.
000950 77  WS-SUMMARY-IX                    PIC 9(05) COMP VALUE ZERO.
000960 77  WS-FOUND-IX                      PIC 9(05) COMP VALUE ZERO.
000970 77  WS-STOCK-IX                      PIC 9(05) COMP VALUE ZERO.
000980
000990 01  WS-HEADER-LINE                   PIC X(160) VALUE
001000     "ITEM-NAME,QUANTITY,PRICE,CATEGORY,LAST-UPDATED,TOTAL-SOLD,
001010-    "TOTAL-SALES".
001020
001030 01  WS-CSV-ROW                        PIC X(160) VALUE SPACES.
001040
001050*    Raw half-and-half view of the finished CSV row -- kept from
001060*    the old printer-line layout habit of redefining every print
001070*    area so a dump utility can look at it in two chunks; the
001080*    CSV row is built a field at a time by STRING below, never
001090*    through this view.
001100 01  WS-CSV-ROW-RAW REDEFINES WS-CSV-ROW.
001110     05  FILLER                        PIC X(80).
001120     05  FILLER                        PIC X(80).
001130
001140 77  WS-QTY-DISPLAY                    PIC Z(06)9.
001150 77  WS-PRICE-DISPLAY                  PIC -(6)9.99.
001160 77  WS-SOLD-DISPLAY                   PIC Z(06)9.
001170 77  WS-REVENUE-DISPLAY                PIC -(9)9.99.
001180
001190*----------------------------------------------------------------
001200 LINKAGE SECTION.
001210
001220 01  LK-STOCK-TABLE.
001230     05  LK-STOCK-ENTRY               OCCURS 500 TIMES.
001240         10  LK-S-NAME                PIC X(30).
001250         10  LK-S-QUANTITY            PIC 9(07).
001260         10  LK-S-SOLD                PIC 9(07).
001270         10  LK-S-PRICE               PIC S9(07)V99.
001280         10  LK-S-MIN-STOCK           PIC 9(07).
001290         10  LK-S-CATEGORY            PIC X(15).
001300         10  LK-S-LAST-UPDATED        PIC X(19).
001310
001320 77  LK-STOCK-COUNT                   PIC 9(05) COMP.
001330
001340*----------------------------------------------------------------
001350 PROCEDURE DIVISION USING LK-STOCK-TABLE, LK-STOCK-COUNT.
001360
001370 PROGRAM-BEGIN.
001380     OPEN INPUT SALES-HISTORY-FILE.
001390     PERFORM BUILD-LIFETIME-SUMMARY.
001400     CLOSE SALES-HISTORY-FILE.
001410     OPEN OUTPUT STOCK-REPORT-FILE.
001420     PERFORM WRITE-HEADER-LINE.
001430     PERFORM WRITE-ONE-EXPORT-ROW
001440         VARYING WS-STOCK-IX FROM 1 BY 1
001450         UNTIL WS-STOCK-IX > LK-STOCK-COUNT.
001460     CLOSE STOCK-REPORT-FILE.
001470     GOBACK.
001480
001490 BUILD-LIFETIME-SUMMARY.
001500     MOVE "N" TO WS-EOF-SW.
001510     PERFORM READ-ONE-SALE-RECORD THRU READ-ONE-SALE-RECORD-EXIT
001520         UNTIL WS-EOF.
001530
001540 READ-ONE-SALE-RECORD.
001550     READ SALES-HISTORY-FILE
001560         AT END
001570             MOVE "Y" TO WS-EOF-SW
001580             GO TO READ-ONE-SALE-RECORD-EXIT.
001590     PERFORM POST-SALE-TO-SUMMARY.
001600     GO TO READ-ONE-SALE-RECORD.
001610 READ-ONE-SALE-RECORD-EXIT.
001620     EXIT.
001630
001640 POST-SALE-TO-SUMMARY.
001650     PERFORM FIND-SUMMARY-ENTRY.
001660     IF WS-FOUND-IX = ZERO
001670         ADD 1 TO WS-SUMMARY-COUNT
001680         MOVE WS-SUMMARY-COUNT TO WS-FOUND-IX
001690         MOVE SALE-ITEM-NAME TO WS-SUM-NAME (WS-FOUND-IX)
001700         MOVE ZERO TO WS-SUM-SOLD (WS-FOUND-IX)
001710         MOVE ZERO TO WS-SUM-REVENUE (WS-FOUND-IX).
001720     ADD SALE-QUANTITY TO WS-SUM-SOLD (WS-FOUND-IX).
001730     ADD SALE-TOTAL-AMOUNT TO WS-SUM-REVENUE (WS-FOUND-IX).
001740
001750 FIND-SUMMARY-ENTRY.
001760     MOVE ZERO TO WS-FOUND-IX.
001770     PERFORM CHECK-ONE-SUMMARY-ENTRY
001780         VARYING WS-SUMMARY-IX FROM 1 BY 1
001790         UNTIL WS-SUMMARY-IX > WS-SUMMARY-COUNT
001800             OR WS-FOUND-IX NOT = ZERO.
001810
001820 CHECK-ONE-SUMMARY-ENTRY.
001830     IF SALE-ITEM-NAME = WS-SUM-NAME (WS-SUMMARY-IX)
001840         MOVE WS-SUMMARY-IX TO WS-FOUND-IX.
001850
001860 FIND-SUMMARY-FOR-STOCK-ITEM.
001870     MOVE ZERO TO WS-FOUND-IX.
001880     PERFORM CHECK-STOCK-AGAINST-SUMMARY
001890         VARYING WS-SUMMARY-IX FROM 1 BY 1
001900         UNTIL WS-SUMMARY-IX > WS-SUMMARY-COUNT
001910             OR WS-FOUND-IX NOT = ZERO.
001920
001930 CHECK-STOCK-AGAINST-SUMMARY.
001940     IF LK-S-NAME (WS-STOCK-IX) = WS-SUM-NAME (WS-SUMMARY-IX)
001950         MOVE WS-SUMMARY-IX TO WS-FOUND-IX.
001960
001970 WRITE-HEADER-LINE.
001980     MOVE WS-HEADER-LINE TO EXPORT-PRINT-LINE.
001990     WRITE EXPORT-PRINT-LINE.
002000
002010 WRITE-ONE-EXPORT-ROW.
002020     PERFORM FIND-SUMMARY-FOR-STOCK-ITEM.
002030     MOVE LK-S-QUANTITY (WS-STOCK-IX) TO WS-QTY-DISPLAY.
002040     MOVE LK-S-PRICE (WS-STOCK-IX) TO WS-PRICE-DISPLAY.
002050     IF WS-FOUND-IX = ZERO
002060         MOVE ZERO TO WS-SOLD-DISPLAY
002070         MOVE ZERO TO WS-REVENUE-DISPLAY
002080     ELSE
002090         MOVE WS-SUM-SOLD (WS-FOUND-IX) TO WS-SOLD-DISPLAY
002100         MOVE WS-SUM-REVENUE (WS-FOUND-IX) TO WS-REVENUE-DISPLAY.
002110     MOVE SPACES TO WS-CSV-ROW.
002120     STRING LK-S-NAME (WS-STOCK-IX) DELIMITED BY SIZE ","
002130            WS-QTY-DISPLAY DELIMITED BY SIZE ","
002140            WS-PRICE-DISPLAY DELIMITED BY SIZE ","
002150            LK-S-CATEGORY (WS-STOCK-IX) DELIMITED BY SIZE ","
002160            LK-S-LAST-UPDATED (WS-STOCK-IX) DELIMITED BY SIZE ","
002170            WS-SOLD-DISPLAY DELIMITED BY SIZE ","
002180            WS-REVENUE-DISPLAY DELIMITED BY SIZE
002190            INTO WS-CSV-ROW.
002200     MOVE WS-CSV-ROW TO EXPORT-PRINT-LINE.
002210     WRITE EXPORT-PRINT-LINE.
