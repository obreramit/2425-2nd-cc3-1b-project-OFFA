000100*FDEXPRT1.CBL -- FD and print-line layout for the stock export CSV.
000110*
000120*STOCK-REPORT-FILE is written by STKEXP1 only, Manager role only.
000130*The header line is built once in working storage and written
000140*before the first EXPORT-PRINT-LINE; every data line after it is
000150*one comma-delimited row per stock item, built the same way the
000160*old printer lines were built in working storage and MOVEd to the
000170*FD record before WRITE -- except this file is plain text, not a
000180*printer, so there is no LINAGE or TOP-OF-FORM control here.
000190*
000200*Change log
000210*  09/05/03  RFT  Original, for the STOCK EXPORT run (CR-1041).
000220*
000230 FD  STOCK-REPORT-FILE
000240     LABEL RECORDS ARE OMITTED
000250     RECORD CONTAINS 160 CHARACTERS.
000260
000270 01  EXPORT-PRINT-LINE              PIC X(160).
