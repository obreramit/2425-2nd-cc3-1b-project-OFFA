000100*FDSTOCK1.CBL -- FD and record layout for the stock master file.
000110*
000120*This is the file that carries the catalog: one STOCK-ITEM-RECORD
000130*per item the store carries, keyed on ITEM-NAME (no duplicate
000140*names are ever written -- STKMNT01 enforces that on ADD).  The
000150*file itself is line-sequential, the same as the old SLVND02
000160*vendor file, because this box was built "--without-db" and has
000170*no indexed-file support; STKMNT01 therefore loads the whole file
000180*into WS-STOCK-TABLE at OPENING-PROCEDURE time and only rewrites
000190*the file when the run ends or when the operator exports.
000200*
000210*Change log
000220*  07/01/15  RFT  Original seven-field layout (CR-1008), carried
000230*                 over from the old vendor-card shape -- key,
000240*                 quantity, price, a couple of descriptive fields.
000250*  07/01/18  RFT  Added ITEM-MIN-STOCK after the Thursday stock
000260*                 count turned up three empty bins nobody caught.
000270*  07/01/22  RFT  Added ITEM-CATEGORY (Electronics/Clothing/Food/
000280*                 Other) for Ginny's category filter screen.
000290*  07/02/09  RFT  Added ITEM-LAST-UPDATED and the date/time REDEFINES
000300*                 below it so the export report can show when a
000310*                 card was last touched.
000320*  09/05/03  RFT  Widened the change log comment (this block) --
000330*                 no field change, just catching the history up.
000340*  11/08/30  JKL  Confirmed ITEM-SOLD is a lifetime counter, not a
000350*                 per-run counter, after an audit question (CR-1102).
000360*                 No layout change.
000370*
000380 FD  STOCK-FILE
000390     LABEL RECORDS ARE STANDARD.
000400
000410 01  STOCK-ITEM-RECORD.
000420*    ITEM-NAME is the unique key.  STKMNT01 rejects an ADD if a
000430*    case-sensitive exact match already exists on the table.
000440     05  ITEM-NAME                    PIC X(30).
000450
000460*    ITEM-QUANTITY is units on hand right now.  Clamped to a
000470*    floor of zero on ADD; decremented on every posted sale.
000480     05  ITEM-QUANTITY                PIC 9(07).
000490
000500*    ITEM-SOLD is the lifetime units-sold counter, used by the
000510*    best-sellers ranking.  It never resets and is never
000520*    decremented -- only POST-SALE in STKMNT01 adds to it.
000530     05  ITEM-SOLD                    PIC 9(07).
000540
000550*    ITEM-PRICE is the unit price, two decimal places, used both
000560*    to price a sale and to carry forward into SALE-PRICE.
000570     05  ITEM-PRICE                   PIC S9(07)V99.
000580
000590*    ITEM-MIN-STOCK is the reorder floor.  ITEM-QUANTITY LESS
000600*    THAN OR EQUAL TO ITEM-MIN-STOCK means the item shows up
000610*    flagged low-stock on the view screen (STKVIEW2 sets the
000620*    88-level switch there, since 88-levels cannot compare two
000630*    data items directly).
000640     05  ITEM-MIN-STOCK                PIC 9(07).
000650
000660*    ITEM-CATEGORY is one of Electronics, Clothing, Food, or
000670*    Other -- STKVIEW2's category filter compares on this field.
000680     05  ITEM-CATEGORY                PIC X(15).
000690
000700*    ITEM-LAST-UPDATED carries "yyyy-MM-dd HH:mm:ss" as text, the
000710*    same way the old system carried its date fields as text,
000720*    refreshed by STAMP-ITEM-LAST-UPDATED in STKMNT01 whenever
000730*    quantity, price, min-stock, or category changes.
000740     05  ITEM-LAST-UPDATED            PIC X(19).
000750     05  FILLER                       PIC X(04).
000760
000770*    Date/time breakdown of ITEM-LAST-UPDATED, for programs that
000780*    need to pick the pieces apart instead of moving the whole
000790*    nineteen bytes.  Not currently used outside STKMNT01's own
000800*    stamping paragraph, but kept here so every program that COPYs
000810*    this layout sees the same breakdown (CR-1008 review comment).
000820 01  ITEM-LAST-UPDATED-PARTS REDEFINES STOCK-ITEM-RECORD.
000830     05  FILLER                       PIC X(30).
000840     05  FILLER                       PIC X(07).
000850     05  FILLER                       PIC X(07).
000860     05  FILLER                       PIC X(09).
000870     05  FILLER                       PIC X(07).
000880     05  FILLER                       PIC X(15).
000890     05  ILU-YYYY                     PIC X(04).
000900     05  FILLER                       PIC X(01).
000910     05  ILU-MM                       PIC X(02).
000920     05  FILLER                       PIC X(01).
000930     05  ILU-DD                       PIC X(02).
000940     05  FILLER                       PIC X(01).
000950     05  ILU-HH                       PIC X(02).
000960     05  FILLER                       PIC X(01).
000970     05  ILU-MIN                      PIC X(02).
000980     05  FILLER                       PIC X(01).
000990     05  ILU-SS                       PIC X(02).
001000     05  FILLER                       PIC X(04).
